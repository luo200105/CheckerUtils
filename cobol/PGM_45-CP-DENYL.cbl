000100*////////////////// (COPY CP-DENYL) //////////////////////////////
000200************************************************************
000300*    CP-DENYL                                               *
000400*    LAYOUT LISTA NEGRA DE CLAVES (EX "REDIS"/KALI)         *
000500*    LARGO REGISTRO = 70 BYTES                              *
000600*    CARGADA UNA SOLA VEZ AL INICIO DEL JOB (VER 3000-)     *
000700************************************************************
000800 01  WS-REG-DENYL.
000900*     POSICION RELATIVA (01:64) CLAVE NO PERMITIDA
001000     03  DENYL-ENTRY            PIC X(64)    VALUE SPACES.
001100*     POSICION RELATIVA (65:06) RESERVADO USO FUTURO
001200     03  FILLER                 PIC X(06)    VALUE SPACES.
001300*///////////////////////////////////////////////////////////////
