000100*////////////////// (COPY CP-PWDRQ) //////////////////////////////
000200************************************************************
000300*    CP-PWDRQ                                               *
000400*    LAYOUT SOLICITUD DE VERIFICACION DE CLAVE              *
000500*    LARGO REGISTRO = 93 BYTES                              *
000600*    USADO POR PROGM45A (LECTURA DE PWD-REQUESTS)           *
000700************************************************************
000800 01  WS-REG-PWDRQ.
000900*     POSICION RELATIVA (01:05) TIPO DE POLITICA A APLICAR
001000*     00000 = USAR LOS CAMPOS EXPLICITOS DE ESTE REGISTRO
001100*     00001-00006, 65535 = USAR PRESET DE TABLA TBPWDPL
001200     03  PWDRQ-POLICY-TYPE      PIC 9(05)    VALUE ZEROS.
001300*     POSICION RELATIVA (06:64) CLAVE CANDIDATA A VERIFICAR
001400*     ALINEADA A IZQUIERDA, RELLENA CON ESPACIOS
001500     03  PWDRQ-PASSWORD         PIC X(64)    VALUE SPACES.
001600*     POSICION RELATIVA (70:01) HABILITA VERIF. DE LARGO
001700     03  PWDRQ-LENGTH-CHK       PIC X(01)    VALUE 'N'.
001800         88  PWDRQ-LENGTH-CHK-SI             VALUE 'Y'.
001900         88  PWDRQ-LENGTH-CHK-NO             VALUE 'N'.
002000*     POSICION RELATIVA (71:05) LARGO MINIMO ACEPTABLE
002100     03  PWDRQ-MIN-LENGTH       PIC 9(05)    VALUE ZEROS.
002200*     POSICION RELATIVA (76:05) LARGO MAXIMO ACEPTABLE
002300*     CERO O SIN INFORMAR EQUIVALE A 65535 (VER 2400-)
002400     03  PWDRQ-MAX-LENGTH       PIC 9(05)    VALUE ZEROS.
002500*     POSICION RELATIVA (81:01) HABILITA CONSULTA A DENYL
002600*     (EX KALI, USO INTERNO)
002700     03  PWDRQ-REDIS-CHK        PIC X(01)    VALUE 'N'.
002800         88  PWDRQ-REDIS-CHK-SI              VALUE 'Y'.
002900         88  PWDRQ-REDIS-CHK-NO              VALUE 'N'.
003000*     POSICION RELATIVA (82:05) LARGO MAXIMO DE CORRIDA
003100*     DE CARACTERES CONSECUTIVOS ASCENDENTES PERMITIDA
003200     03  PWDRQ-CONT-LENGTH      PIC 9(05)    VALUE ZEROS.
003300*     POSICION RELATIVA (87:01) HABILITA CHEQUEO DE
003400*     CARACTERES CONSECUTIVOS (VER 3100-, NO INVOCADO
003500*     DESDE EL FLUJO PRINCIPAL - VER BANNER DE PROGM45A)
003600     03  PWDRQ-CONTNUM-CHK      PIC X(01)    VALUE 'N'.
003700         88  PWDRQ-CONTNUM-CHK-SI            VALUE 'Y'.
003800         88  PWDRQ-CONTNUM-CHK-NO            VALUE 'N'.
003900*     POSICION RELATIVA (88:06) RESERVADO USO FUTURO
004000     03  FILLER                 PIC X(06)    VALUE SPACES.
004100*///////////////////////////////////////////////////////////////
