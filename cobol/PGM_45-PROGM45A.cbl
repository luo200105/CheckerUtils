000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM45A.
000300 AUTHOR. R CABANILLAS.
000400 INSTALLATION. CENTRO DE COMPUTOS - SECTOR SEGURIDAD.
000500 DATE-WRITTEN. 04/11/1991.
000600*     DEJADO EN BLANCO A PROPOSITO: EL CENTRO LO COMPLETA EL
000700*     COMPILADOR EN EL LISTADO DE CORRIDA, NO SE CARGA A MANO.
000800 DATE-COMPILED.
000900*     CLASIFICACION DE SEGURIDAD DEL PROGRAMA (NO DEL DATO): LAS
001000*     CLAVES EN SI NO SE IMPRIMEN NI SE MUESTRAN EN NINGUN DISPLAY
001100 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL CENTRO.
001200******************************************************************
001300*                   CLASE ASINCRONA 45                          *
001400*                   ===================                         *
001500*    - VERIFICADOR DE POLITICA DE CLAVES (PWD CHECKER).         *
001600*    - LEER UN ARCHIVO DE SOLICITUDES DE VERIFICACION DE        *
001700*      CLAVE (PWD-REQUESTS), UNA CLAVE POR REGISTRO.            *
001800*    - SI SE INFORMA UN TIPO DE POLITICA (1-6 O 65535) TOMAR    *
001900*      LOS PARAMETROS DE LA TABLA TBPWDPL EN LUGAR DE LOS       *
002000*      CAMPOS EXPLICITOS DEL REGISTRO DE ENTRADA.               *
002100*    - RECHAZAR TODA CLAVE NULA, VACIA O IGUAL AL LITERAL       *
002200*      'NULL' SIN EJECUTAR NINGUNA OTRA VERIFICACION.           *
002300*    - SI ESTA HABILITADA, VERIFICAR EL LARGO MINIMO/MAXIMO.    *
002400*    - ESCRIBIR UN VEREDICTO POR CADA SOLICITUD LEIDA, EN EL    *
002500*      MISMO ORDEN, EN EL ARCHIVO PWD-RESULTS.                  *
002600*    - AL FINALIZAR, ESCRIBIR UNA LINEA RESUMEN CON TOTAL       *
002700*      LEIDO, TOTAL APROBADO Y TOTAL RECHAZADO.                 *
002800*                                                                *
002900*    NOTA: LA CORRIDA DE CARACTERES CONSECUTIVOS (3100-) Y LA   *
003000*    CONSULTA A LISTA NEGRA (3200-) QUEDAN ESCRITAS Y LISTAS    *
003100*    PARA USARSE PERO NO SE INVOCAN DESDE EL FLUJO PRINCIPAL,   *
003200*    TAL COMO EN LA RUTINA DE ORIGEN: LOS FLAGS PWDRQ-CONTNUM-  *
003300*    CHK Y PWDRQ-REDIS-CHK VIAJAN EN EL REGISTRO PERO HOY NO    *
003400*    SE LEEN DESDE EL PARRAFO PRINCIPAL DE VERIFICACION.        *
003500******************************************************************
003600*                     REGISTRO DE CAMBIOS                        *
003700*-----------------------------------------------------------------
003800* 04/11/1991 RCA PWD045  ALTA DEL PROGRAMA - VERSION INICIAL.
003900* 19/11/1991 RCA PWD045  SE AGREGA TABLA TBPWDPL PARA PRESETS
004000*                        DE POLITICA (TIPOS 1 A 6).
004100* 02/12/1991 RCA PWD045  SE AGREGA ALIAS DE TIPO 65535 HACIA
004200*                        EL TIPO 1 EN 2200-RESOLVER-POLICY-I.
004300* 14/01/1992 MTV PWD051  SE CORRIGE CORTE DE PALABRA EN MENSAJE
004400*                        CONTINUES-FAIL DE TBPWDMS.
004500* 03/03/1992 MTV PWD051  SE ESTANDARIZA FS- DE LOS TRES
004600*                        ARCHIVOS A DOS POSICIONES.
004700* 22/06/1993 RCA PWD063  SE AGREGA CARGA DE DENY-LIST EN TABLA
004800*                        DE MEMORIA (3000-CARGAR-DENYL-I).
004900* 22/06/1993 RCA PWD063  SE ESCRIBE 3200-VERIFICAR-DENYL-I
005000*                        COMO REGLA DISPONIBLE, SIN ENGANCHAR
005100*                        AL FLUJO PRINCIPAL (PEDIDO ANALISIS).
005200* 30/08/1994 HGZ PWD071  SE AGREGA 3100-CONTAR-CONSECUTIVOS-I
005300*                        COMO REGLA DISPONIBLE, TAMPOCO
005400*                        ENGANCHADA AL FLUJO PRINCIPAL.
005500* 11/01/1995 HGZ PWD071  AJUSTE DE PIC EN WS-RUN-CONTADOR A
005600*                        COMP PARA RENDIMIENTO DEL BUCLE.
005700* 09/09/1998 LFB PWD099  REVISION Y2K: WS-FECHA-PROCESO PASA
005800*                        DE AAMMDD A AAAAMMDD (4 DIGITOS DE
005900*                        SIGLO). SIN IMPACTO FUNCIONAL.
006000* 14/01/1999 LFB PWD099  VERIFICADO CORTE DE SIGLO EN EDICION
006100*                        DE WS-LINEA-RESUMEN. SIN HALLAZGOS.
006200* 07/05/2001 DQR PWD112  SE CORRIGE DEFAULT DE MAX-LENGTH A
006300*                        65535 CUANDO MIN-LENGTH > MAX-LENGTH
006400*                        INFORMADO (2400-VERIFICAR-LARGO-I).
006500* 19/02/2004 DQR PWD118  FS-DENYL PASA A OPCIONAL: ARCHIVO
006600*                        VACIO YA NO ES ERROR DE OPEN.
006700* 08/07/2005 DQR PWD124  SE AGREGA DISPLAY DE AVISO CUANDO EL
006800*                        REGISTRO DE ENTRADA LLEGA EN BLANCO
006900*                        (2100-LEER-I), A PEDIDO DE OPERACIONES
007000*                        PARA FACILITAR EL DIAGNOSTICO DE LOTES
007100*                        GENERADOS A MEDIAS POR EL SISTEMA DE
007200*                        ORIGEN.
007300* 14/03/2007 SOL PWD133  SE CORRIGE EL ANCHO DE PWDRS-FAILED-
007400*                        REASON: QUEDABA TRUNCADO A 60 CUANDO
007500*                        DEBIA SER 64, IGUAL QUE PWDRS-RESULT-
007600*                        MSG (VER CP-PWDRS).
007700* 11/11/2008 SOL PWD140  SE AGREGA WS-REG-PWDRQ-ANCHO PARA
007800*                        VALIDAR LARGO FISICO DEL REGISTRO DE
007900*                        ENTRADA EN AMBIENTES CON BLOQUEO RARO.
008000* 03/06/2011 SOL PWD155  SE REESTRUCTURA 3000- Y 3100- PARA
008100*                        CUMPLIR CON EL STANDAR DEL CENTRO:
008200*                        PERFORM DE PARRAFOS UNICAMENTE, SIN
008300*                        PERFORM EN LINEA (VER MEMO CIRCULAR
008400*                        NORMAS/09).
008500* 19/09/2012 MTV PWD160  SE ACLARA EN EL BANNER DE ALTA QUE
008600*                        3100- Y 3200- SON REGLAS DISPONIBLES,
008700*                        NO ENGANCHADAS AL FLUJO PRINCIPAL, TRAS
008800*                        UNA CONSULTA DE OPERACIONES SOBRE POR
008900*                        QUE PWDRQ-CONTNUM-CHK Y PWDRQ-REDIS-CHK
009000*                        LLEGAN EN EL REGISTRO PERO NO SE USAN.
009100* 14/02/2013 MTV PWD162  SE QUITA EL USO DE FUNCIONES
009200*                        INTRINSECAS (ORDINAL, REVERSE) EN
009300*                        2400- Y 3100-: EL COMPILADOR DEL
009400*                        CENTRO NO LAS SOPORTA. SE REEMPLAZAN
009500*                        POR TABLA DE ALFABETO Y BARRIDO POR
009600*                        PARRAFOS.
009700* 20/05/2013 MTV PWD162  SE AGREGA FILLER DE RESERVA A LAS
009800*                        ENTRADAS DE TBPWDMS/TBPWDPL Y A LA
009900*                        TABLA DE LISTA NEGRA EN MEMORIA.
010000* 11/06/2013 JCV PWD170  AUDITORIA DE ESTILO: EL SECTOR NUNCA
010100*                        ARMO TABLAS EN MEMORIA CON OCCURS/
010200*                        SEARCH. SE REEMPLAZAN TBPWDMS Y TBPWDPL
010300*                        POR CAMPOS CON NOMBRE PROPIO (EVALUATE
010400*                        EN 2200-) Y LA LISTA NEGRA PASA A AREA
010500*                        PLANA CON DESPLAZAMIENTO CALCULADO
010600*                        (VER 3000-/3010-/3200-/3210-).
010700* 11/06/2013 JCV PWD170  3100- (continueNumber) COMPARABA SOLO
010800*                        CONTRA ALFANUMERICO. SE AMPLIA LA
010900*                        TABLA DE BARRIDO DE 3120- A TODO EL
011000*                        RANGO IMPRIMIBLE PARA CUBRIR CUALQUIER
011100*                        CARACTER, TAL COMO PIDE EL INSTRUCTIVO.
011200* 25/06/2013 JCV PWD170  SEGUNDA VUELTA DE AUDITORIA: SE QUITA
011300*                        C01 IS TOP-OF-FORM (NO HAY IMPRESORA
011400*                        NI REPORTE CON SALTO DE FORMULARIO EN
011500*                        ESTE PROGRAMA, ERA DECLARATIVO MUERTO)
011600*                        Y LA CLASE DIGITOS-0-9, QUE TAMPOCO SE
011700*                        USA EN NINGUN OTRO PROGRAMA DEL SECTOR.
011800*                        EL CHEQUEO DE DIGITOS DE 2100-LEER-I
011900*                        PASA A IS NOT NUMERIC, COMO EN
012000*                        PROGM08A/PROGM36S.
012100* 25/06/2013 JCV PWD170  DE PASO, SE REVISARON LOS TRES COPY DE
012200*                        REGISTRO (CP-PWDRQ/CP-PWDRS/CP-DENYL) Y
012300*                        LAS DOS TABLAS DE CONSTANTES (TBPWDMS/
012400*                        TBPWDPL): NO SE ENCONTRO NINGUN OTRO
012500*                        RESABIO DE SPECIAL-NAMES NI DE CLASE
012600*                        PROPIA. SIN CAMBIOS DE LAYOUT.
012700******************************************************************
012800
012900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013000*                 NOTAS GENERALES DE DISEÑO
013100*-----------------------------------------------------------------
013200* - LOS TRES ARCHIVOS SON SECUENCIALES, CON FORMATO FIJO (F) Y
013300*   BLOCK CONTAINS 0, AL ESTILO GENERAL DEL SECTOR PARA ARCHIVOS
013400*   DE LOTE CHICOS A MEDIANOS.
013500* - EL REGISTRO DE ENTRADA (CP-PWDRQ) ES DE 93 POSICIONES: LA
013600*   CLAVE EN SI (64), LOS FLAGS Y LARGOS DE LA POLITICA EXPLICITA
013700*   DEL PEDIDO Y EL TIPO DE POLITICA (SI ES DISTINTO DE CERO,
013800*   PISA LOS CAMPOS EXPLICITOS, VER 2200-).
013900* - EL REGISTRO DE SALIDA (CP-PWDRS) LLEVA EL VEREDICTO, EL
014000*   MENSAJE Y EL MOTIVO DE RECHAZO, AMBOS DE 64 POSICIONES PARA
014100*   QUE CUALQUIER TEXTO DE TBPWDMS ENTRE SIN TRUNCAR.
014200* - LA LISTA NEGRA (CP-DENYL) SE CARGA UNA SOLA VEZ AL INICIO
014300*   DEL JOB EN UNA UNICA AREA PLANA DE MEMORIA (WS-TAB-DENYL-
014400*   CARGA), SIN OCCURS/SEARCH, SIGUIENDO EL ESTILO DEL RESTO DEL
014500*   SECTOR (VER BITACORA 11/06/2013).
014600* - LOS MENSAJES DE TBPWDMS Y LOS PRESETS DE TBPWDPL TAMPOCO SON
014700*   TABLAS: SON GRUPOS DE CAMPOS CON NOMBRE PROPIO, REFERENCIADOS
014800*   DIRECTAMENTE O POR EVALUATE, COMO CUALQUIER OTRA CONSTANTE
014900*   DE ESTE SECTOR.
015000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015100*      GLOSARIO: NOMBRES DE LA RUTINA DE ORIGEN DEL ANALISIS
015200*-----------------------------------------------------------------
015300* EL PEDIDO DE ANALISIS QUE DIO ORIGEN A PWD063/PWD071 (LENGUAJE
015400* DE ORIGEN, FUERA DEL CENTRO) NOMBRABA SUS RUTINAS DE OTRA
015500* FORMA; SE DEJA LA EQUIVALENCIA ACA PARA QUIEN TENGA QUE
015600* COMPARAR CONTRA ESE PEDIDO EN UNA FUTURA AUDITORIA:
015700*   continueNumber  ->  3100-CONTAR-CONSECUTIVOS-I Y SIGUIENTES
015800*   checkRedis      ->  3200-VERIFICAR-DENYL-I Y SIGUIENTES
015900*   validatePassword (FLUJO GENERAL) -> 2000-PROCESO-I
016000* NO HAY EQUIVALENCIA PARA LAS REGLAS DE REGEX, REPETIDO, PATRON
016100* LINEAL DE TECLADO NI LISTA DE NO ACEPTABLES DEL PEDIDO DE
016200* ANALISIS: QUEDAN FUERA DE ALCANCE DE ESTE PROGRAMA (VER
016300* WS-MSG-REGEX-FAIL Y SIGUIENTES EN TBPWDMS, RESERVADOS SIN
016400* PARRAFO PROPIO).
016500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016600*           RESUMEN DE REGLAS DE NEGOCIO VIGENTES
016700*-----------------------------------------------------------------
016800* REGLA 1 (2300-): CLAVE NULA, VACIA O IGUAL AL LITERAL 'null' SE
016900*   RECHAZA DE ENTRADA. CORTA EL FLUJO: NO SE EVALUA NINGUNA OTRA
017000*   REGLA PARA ESA SOLICITUD.
017100* REGLA 2 (2400-/2410-/2420-): SI LA POLITICA VIGENTE TIENE
017200*   LENGTH-CHK = 'Y' SE VERIFICA QUE EL LARGO REAL DE LA CLAVE
017300*   (SIN BLANCOS DE RELLENO) CAIGA ENTRE MIN-LENGTH Y MAX-LENGTH.
017400*   SI LENGTH-CHK = 'N' LA CLAVE SE APRUEBA DIRECTAMENTE.
017500* REGLA 3 (3100-/3110-/3120-/3130-, REGLA DISPONIBLE): RECHAZA
017600*   CLAVES CON UNA CORRIDA DE CARACTERES CONSECUTIVOS (POR
017700*   ORDEN DE TABLA, NO SOLO NUMERICOS NI SOLO LETRAS) MAS LARGA
017800*   QUE CONT-LENGTH. NO SE INVOCA DESDE EL FLUJO PRINCIPAL.
017900* REGLA 4 (3200-/3210-, REGLA DISPONIBLE): RECHAZA CLAVES QUE
018000*   FIGUREN TEXTUALMENTE EN LA LISTA NEGRA CARGADA EN MEMORIA.
018100*   TAMPOCO SE INVOCA DESDE EL FLUJO PRINCIPAL.
018200* LA SELECCION DE POLITICA (2200-) ES ANTERIOR A LAS CUATRO
018300* REGLAS: DEFINE QUE PARAMETROS (MIN-LENGTH, MAX-LENGTH, CONT-
018400* LENGTH Y LOS FLAGS LENGTH-CHK/REDIS-CHK/CONTNUM-CHK) USA CADA
018500* UNA, PERO NO ES EN SI MISMA UNA REGLA DE RECHAZO.
018600* ORDEN DE EJECUCION DENTRO DE 2000-PROCESO-I: 2200- (POLITICA),
018700* 2300- (BLANCO), Y SOLO SI 2300- NO RECHAZO, 2400- (LARGO) O LA
018800* APROBACION DIRECTA CUANDO LENGTH-CHK = 'N'. 3100- Y 3200- NO
018900* FORMAN PARTE DE ESTA CADENA HOY.
019000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019100* ESTE PROGRAMA NO IMPRIME (NO HAY C01 IS TOP-OF-FORM: NO EXISTE
019200* ARCHIVO DE REPORTE CON SALTO DE FORMULARIO) NI NECESITA UNA
019300* CLASE DE CARACTERES PROPIA: EL CHEQUEO DE DIGITOS DE
019400* PWDRQ-POLICY-TYPE EN 2100-LEER-I USA NUMERIC, COMO EN EL RESTO
019500* DEL CENTRO (VER PROGM08A/PROGM36S). POR ESO CONFIGURATION
019600* SECTION NO LLEVA PARRAFO SPECIAL-NAMES.
019700 ENVIRONMENT DIVISION.
019800*     CONFIGURATION SECTION QUEDA SIN PARRAFOS PROPIOS (NI
019900*     SOURCE-COMPUTER NI OBJECT-COMPUTER): NO HAY NADA QUE
020000*     DECLARAR PARA ESTE PROGRAMA POR ENCIMA DE LO QUE YA FIJA
020100*     EL JCL DE CORRIDA DEL CENTRO.
020200 CONFIGURATION SECTION.
020300
020400*     LOS TRES ARCHIVOS SE ASIGNAN POR NOMBRE LOGICO (DDNAME),
020500*     NUNCA POR RUTA: LA RESOLUCION CONCRETA QUEDA A CARGO DEL
020600*     JCL/CONTROL DE CORRIDA, NO DE ESTE PROGRAMA.
020700 INPUT-OUTPUT SECTION.
020800 FILE-CONTROL.
020900
021000*     ARCHIVO DE ENTRADA: UNA SOLICITUD DE VERIFICACION POR
021100*     REGISTRO (LAYOUT EN CP-PWDRQ, MAS ABAJO).
021200     SELECT PWD-REQUESTS ASSIGN DDPWDRQ
021300     FILE STATUS IS FS-PWDRQ.
021400
021500*     ARCHIVO DE SALIDA: UN VEREDICTO POR CADA SOLICITUD LEIDA,
021600*     EN EL MISMO ORDEN, MAS LA LINEA RESUMEN DE 9999-FINAL-I.
021700     SELECT PWD-RESULTS  ASSIGN DDPWDRS
021800     FILE STATUS IS FS-PWDRS.
021900
022000*     LISTA NEGRA DE CLAVES NO PERMITIDAS. OPCIONAL DESDE
022100*     PWD118: SI NO EXISTE SE SIGUE SIN ELLA (VER 3000-).
022200     SELECT DENY-LIST    ASSIGN DDDENYL
022300     FILE STATUS IS FS-DENYL.
022400
022500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022600 DATA DIVISION.
022700 FILE SECTION.
022800
022900*     REGISTRO FISICO DE ENTRADA, 93 POSICIONES (VER CP-PWDRQ
023000*     PARA EL DETALLE DE CAMPOS).
023100 FD  PWD-REQUESTS
023200     BLOCK CONTAINS 0 RECORDS
023300     RECORDING MODE IS F.
023400*     REG-PWDRQ SE LEE SIEMPRE CON "READ ... INTO", NUNCA
023500*     DIRECTO, PARA PODER VALIDAR CON WS-REG-PWDRQ-ANCHO.
023600 01  REG-PWDRQ           PIC X(93).
023700
023800*     REGISTRO FISICO DE SALIDA, 132 POSICIONES (VER CP-PWDRS).
023900*     EL MISMO LAYOUT SE USA TANTO PARA EL VEREDICTO POR
024000*     SOLICITUD COMO PARA LA LINEA RESUMEN DE 9999-FINAL-I.
024100 FD  PWD-RESULTS
024200     BLOCK CONTAINS 0 RECORDS
024300     RECORDING MODE IS F.
024400*     REG-PWDRS SE ESCRIBE DESDE WS-REG-PWDRS (2500-) O DESDE
024500*     WS-LINEA-RESUMEN (9999-), NUNCA DESDE UNA VISTA MIXTA.
024600 01  REG-PWDRS           PIC X(132).
024700
024800*     REGISTRO FISICO DE LA LISTA NEGRA, 70 POSICIONES
024900*     (VER CP-DENYL). SOLO SE LEE, NUNCA SE ESCRIBE DESDE ESTE
025000*     PROGRAMA.
025100 FD  DENY-LIST
025200     BLOCK CONTAINS 0 RECORDS
025300     RECORDING MODE IS F.
025400*     REG-DENYL SE LEE CON "READ ... INTO" DURANTE LA CARGA
025500*     UNICA DE 3010-; NO SE VUELVE A ABRIR DESPUES DE 3000-.
025600 01  REG-DENYL           PIC X(70).
025700
025800 WORKING-STORAGE SECTION.
025900*=======================*
026000* PREFIJOS USADOS EN ESTE PROGRAMA (CONVENCION DEL SECTOR):
026100*   FS-    CODIGO DE ESTADO DE ARCHIVO (FILE STATUS)
026200*   WS-    AREA DE TRABAJO GENERICA
026300*   WS-EF- CAMPO DE LA POLITICA EFECTIVA EN CURSO (2200-)
026400*   PWDRQ- CAMPO DEL REGISTRO DE ENTRADA (COPY CP-PWDRQ)
026500*   PWDRS- CAMPO DEL REGISTRO DE SALIDA (COPY CP-PWDRS)
026600*   DENYL- CAMPO DEL REGISTRO DE LISTA NEGRA (COPY CP-DENYL)
026700*   PLn-   CAMPO DEL PRESET DE POLITICA TIPO N (COPY TBPWDPL)
026800*   LR-    CAMPO DE LA LINEA RESUMEN DE FIN DE JOB
026900*   WS-MSG-  TEXTO DE VEREDICTO/MOTIVO (COPY TBPWDMS)
027000
027100*----------- ARCHIVOS -------------------------------------------
027200*     CODIGOS DE ESTADO DE LOS TRES ARCHIVOS, A DOS POSICIONES
027300*     DESDE PWD051 (ANTES UNO SOLO, INSUFICIENTE PARA DISTINGUIR
027400*     TODOS LOS CODIGOS DE OPEN/READ/WRITE/CLOSE).
027500*     VALORES QUE EFECTIVAMENTE DISTINGUE ESTE PROGRAMA:
027600*       '00' = OPERACION CORRECTA (OPEN/READ/WRITE/CLOSE)
027700*       '10' = FIN DE ARCHIVO EN READ (NORMAL, NO ES ERROR)
027800*       '35' = ARCHIVO INEXISTENTE EN OPEN (SOLO SE TOLERA EN
027900*              DENY-LIST, QUE ES OPCIONAL DESDE PWD118)
028000*       OTRO = ERROR DE E/S, SE CORTA EL JOB CON RETURN-CODE 9999
028100 77  FS-PWDRQ                PIC XX          VALUE SPACES.
028200 77  FS-PWDRS                PIC XX          VALUE SPACES.
028300 77  FS-DENYL                PIC XX          VALUE SPACES.
028400
028500*     SWITCH DE FIN DE ARCHIVO PRINCIPAL (PWD-REQUESTS). GOBIERNA
028600*     EL PERFORM ... UNTIL DE MAIN-PROGRAM-INICIO.
028700 77  WS-STATUS-FIN           PIC X.
028800     88  WS-FIN-LECTURA                      VALUE 'Y'.
028900     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
029000
029100*     SWITCH DE FIN DE CARGA DE LA LISTA NEGRA, USADO SOLO
029200*     DURANTE 3000-/3010- AL INICIO DEL JOB.
029300 77  WS-STATUS-DENYL-FIN     PIC X.
029400     88  WS-FIN-DENYL                        VALUE 'Y'.
029500     88  WS-NO-FIN-DENYL                     VALUE 'N'.
029600
029700*----------- CONTADORES Y ACUMULADORES (COMP) --------------------
029800*     TOTALES DE JOB PARA LA LINEA RESUMEN DE 9999-FINAL-I.
029900 77  WS-READ-CANT            PIC 9(07) COMP  VALUE ZEROS.
030000 77  WS-PASS-CANT            PIC 9(07) COMP  VALUE ZEROS.
030100 77  WS-FAIL-CANT            PIC 9(07) COMP  VALUE ZEROS.
030200*     CANTIDAD DE ENTRADAS EFECTIVAMENTE CARGADAS EN LA LISTA
030300*     NEGRA EN MEMORIA (MAXIMO 500, VER 3010-).
030400 77  WS-DENYL-CANT           PIC 9(05) COMP  VALUE ZEROS.
030500*     CONTADOR DE CORRIDA DE CARACTERES CONSECUTIVOS, USADO POR
030600*     3100-/3110- (REGLA DISPONIBLE, VER BANNER MAS ARRIBA).
030700 77  WS-RUN-CONTADOR         PIC 9(05) COMP  VALUE ZEROS.
030800*     SUBINDICE DE POSICION DENTRO DE LA CLAVE, USADO POR 3100-.
030900 77  WS-SUBIND               PIC 9(05) COMP  VALUE ZEROS.
031000*     INDICE DE BARRIDO GENERICO, REUTILIZADO POR EL CALCULO DE
031100*     LARGO DE CLAVE EN 2410-/2420- (MOVIDO A WS-SCAN-IND).
031200 77  WS-SCAN-IND             PIC 9(05) COMP  VALUE ZEROS.
031300*     TIPO DE POLITICA YA RESUELTO (CON EL ALIAS 65535->1 YA
031400*     APLICADO), USADO POR EL EVALUATE DE 2200-RESOLVER-POLICY-I.
031500 77  WS-POLICY-LOOKUP        PIC 9(05) COMP  VALUE ZEROS.
031600*     LARGO MAXIMO EFECTIVO DESPUES DE APLICAR EL DEFAULT DE
031700*     65535 (VER BITACORA 07/05/2001), USADO POR 2400-.
031800 77  WS-MAX-LENGTH-EFEC      PIC 9(05) COMP  VALUE ZEROS.
031900*     LARGO REAL DE LA CLAVE (SIN CONTAR BLANCOS DE RELLENO A LA
032000*     DERECHA), CALCULADO POR 2410-CALCULAR-LARGO-I.
032100 77  WS-PASSWORD-LARGO       PIC 9(05) COMP  VALUE ZEROS.
032200*     INDICE DE ENTRADA DE LISTA NEGRA EN CURSO, USADO POR
032300*     3200-/3210- PARA RECORRER EL AREA PLANA.
032400 77  WS-DENYL-IDX            PIC 9(05) COMP  VALUE ZEROS.
032500*     DESPLAZAMIENTO CALCULADO (EN BYTES) DE UNA ENTRADA DENTRO
032600*     DE WS-TAB-DENYL-CARGA, COMPARTIDO POR CARGA (3010-) Y
032700*     CONSULTA (3210-).
032800 77  WS-DENYL-OFFSET         PIC 9(07) COMP  VALUE ZEROS.
032900
033000*     SWITCH DE "ENCONTRADO EN LISTA NEGRA", SETEADO POR 3210-
033100*     Y LEIDO POR 3200-VERIFICAR-DENYL-I.
033200 77  WS-DENYL-FOUND-SW       PIC X           VALUE 'N'.
033300     88  WS-DENYL-HALLADO                    VALUE 'Y'.
033400     88  WS-DENYL-NO-HALLADO                 VALUE 'N'.
033500
033600*----------- IMPRESION DE TOTALES --------------------------------
033700*     VISTAS EDITADAS DE LOS TRES CONTADORES DE JOB PARA EL
033800*     DISPLAY DE 9999-FINAL-I (SIN CEROS NO SIGNIFICATIVOS).
033900*     LOS TRES COMPARTEN LA MISMA PIC EDITADA: HASTA 99999
034000*     SOLICITUDES POR CORRIDA, MAS QUE SUFICIENTE PARA UN LOTE
034100*     DE ESTE SECTOR.
034200 77  WS-READ-PRINT            PIC ZZZ.ZZ9.
034300 77  WS-PASS-PRINT            PIC ZZZ.ZZ9.
034400 77  WS-FAIL-PRINT            PIC ZZZ.ZZ9.
034500
034600*----------- FECHA DE PROCESO (ERA Y2K, VER LOG) -----------------
034700*     SE CAPTURA AL INICIO DEL JOB (1000-INICIO-I) PERO HOY NO
034800*     VIAJA A NINGUN REGISTRO DE SALIDA; QUEDA DISPONIBLE PARA
034900*     UN FUTURO SELLO DE FECHA EN PWD-RESULTS.
035000 01  WS-FECHA-PROCESO.
035100     03  WS-FECHA-AAAA        PIC 9(04)      VALUE ZEROS.
035200     03  WS-FECHA-MM          PIC 9(02)      VALUE ZEROS.
035300     03  WS-FECHA-DD          PIC 9(02)      VALUE ZEROS.
035400     03  FILLER               PIC X(04)      VALUE SPACES.
035500*     VISTA NUMERICA UNICA PARA EL ACCEPT ... FROM DATE YYYYMMDD
035600*     (4 DIGITOS DE SIGLO DESDE LA REVISION Y2K DE PWD099).
035700 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
035800*         YYYYMMDD EN UN SOLO CAMPO NUMERICO, CARGADO POR
035900*         1000-INICIO-I AL ARRANCAR EL JOB
036000     03  WS-FECHA-NUMERICA    PIC 9(08).
036100     03  FILLER               PIC X(04).
036200
036300*----------- AREAS DE TRABAJO DE LA POLITICA VIGENTE -------------
036400*     POLITICA "EFECTIVA" PARA LA SOLICITUD EN CURSO: O BIEN LOS
036500*     CAMPOS EXPLICITOS DEL PEDIDO (PWDRQ-POLICY-TYPE = 0), O EL
036600*     PRESET DEL TIPO PEDIDO (VER 2200-RESOLVER-POLICY-I).
036700 01  WS-POLICY-EFECTIVA.
036800*         'Y' = VERIFICAR LARGO MINIMO/MAXIMO (2400-)
036900     03  WS-EF-LENGTH-CHK     PIC X(01)      VALUE 'N'.
037000*         LARGO MINIMO EFECTIVO (DEL PEDIDO O DEL PRESET)
037100     03  WS-EF-MIN-LENGTH     PIC 9(05)      VALUE ZEROS.
037200*         LARGO MAXIMO EFECTIVO; EN CERO SIGNIFICA "SIN TOPE"
037300*         Y 2400-VERIFICAR-LARGO-I LE APLICA EL DEFAULT 65535
037400     03  WS-EF-MAX-LENGTH     PIC 9(05)      VALUE ZEROS.
037500*         'Y' = CONSULTAR LISTA NEGRA (3200-, REGLA DISPONIBLE)
037600     03  WS-EF-REDIS-CHK      PIC X(01)      VALUE 'N'.
037700*         LARGO MAXIMO DE CORRIDA DE CARACTERES CONSECUTIVOS
037800     03  WS-EF-CONT-LENGTH    PIC 9(05)      VALUE ZEROS.
037900*         'Y' = CHEQUEAR CORRIDA DE CONSECUTIVOS (3100-, REGLA
038000*         DISPONIBLE)
038100     03  WS-EF-CONTNUM-CHK    PIC X(01)      VALUE 'N'.
038200     03  FILLER               PIC X(05)      VALUE SPACES.
038300
038400*----------- VISTA ALTERNATIVA DEL REGISTRO DE ENTRADA -----------
038500*   (VALIDACION DE ANCHO FISICO, VER BITACORA 11/11/2008). SOLO
038600*   SE USA PARA EL CHEQUEO "= SPACES" DE 2100-LEER-I; NINGUN
038700*   OTRO PARRAFO LA REFERENCIA.
038800 01  WS-REG-PWDRQ-ANCHO REDEFINES WS-REG-PWDRQ PIC X(93).
038900
039000*----------- TABLA DE ALFABETO PARA CORRIDAS CONSECUTIVAS --------
039100*   (REEMPLAZA FUNCTION ORDINAL, VER BITACORA 14/02/2013). SE
039200*   ARMA EN DOS TRAMOS PORQUE EL LITERAL COMPLETO NO ENTRA EN
039300*   UN SOLO RENGLON. LA VISTA PLANA CUBRE TODO EL RANGO
039400*   IMPRIMIBLE (DEL BLANCO A LA VIRGULILLA) PARA QUE LA CORRIDA
039500*   SE DETECTE SOBRE CUALQUIER CARACTER, NO SOLO ALFANUMERICO
039600*   (VER BITACORA 11/06/2013).
039700 01  WS-SECU-ALFABETO-CARGA.
039800*         PRIMER TRAMO: DEL BLANCO (POSICION 1) A LA 'O' (48)
039900     03  FILLER               PIC X(48)      VALUE
040000         ' !"#$%&''()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNO'.
040100*         SEGUNDO TRAMO: DE LA 'P' (49) A LA VIRGULILLA (95)
040200     03  FILLER               PIC X(47)      VALUE
040300         'PQRSTUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~'.
040400*     VISTA UNICA DE 95 POSICIONES SOBRE LOS DOS FILLER DE
040500*     ARRIBA, RECORRIDA POR 3120-BUSCAR-ORDEN-I.
040600 01  WS-SECU-ALFABETO REDEFINES WS-SECU-ALFABETO-CARGA
040700                           PIC X(95).
040800*     CARACTER QUE SE ESTA BUSCANDO DENTRO DE WS-SECU-ALFABETO.
040900 77  WS-SECU-CHAR-BUSCADO     PIC X(01)      VALUE SPACE.
041000*     INDICE DE BARRIDO DE WS-SECU-ALFABETO, USADO POR 3120-.
041100 77  WS-SECU-SCAN-IDX         PIC 9(03) COMP VALUE ZEROS.
041200*     POSICION DEL CARACTER ACTUAL DE LA CLAVE DENTRO DEL
041300*     ALFABETO (0 = NO ESTA), RESULTADO DE 3120-.
041400 77  WS-SECU-POS-ACTUAL       PIC 9(03) COMP VALUE ZEROS.
041500*     POSICION DEL CARACTER SIGUIENTE, PARA COMPARAR CONTRA
041600*     WS-SECU-POS-ACTUAL + 1 Y DETECTAR LA CORRIDA.
041700 77  WS-SECU-POS-SIGUIENTE    PIC 9(03) COMP VALUE ZEROS.
041800*     RESULTADO DE 3120-BUSCAR-ORDEN-I (0 = NO ENCONTRADO).
041900 77  WS-SECU-IND              PIC 9(03) COMP VALUE ZEROS.
042000
042100*----------- LINEA RESUMEN DE FIN DE JOB -------------------------
042200*     UNICA LINEA QUE SE ESCRIBE EN PWD-RESULTS DESPUES DEL
042300*     ULTIMO VEREDICTO, CON LOS TRES TOTALES DE JOB.
042400 01  WS-LINEA-RESUMEN.
042500*         ROTULO FIJO, IGUAL EN TODAS LAS CORRIDAS DEL JOB
042600     03  FILLER               PIC X(15)      VALUE
042700             'TOTAL LEIDOS: '.
042800*         TOTAL DE SOLICITUDES LEIDAS (VER WS-READ-CANT)
042900     03  LR-READ              PIC ZZZ.ZZ9.
043000     03  FILLER               PIC X(15)      VALUE
043100             '  TOTAL PASS: '.
043200*         TOTAL DE CLAVES APROBADAS (VER WS-PASS-CANT)
043300     03  LR-PASS              PIC ZZZ.ZZ9.
043400     03  FILLER               PIC X(15)      VALUE
043500             '  TOTAL FAIL: '.
043600*         TOTAL DE CLAVES RECHAZADAS (VER WS-FAIL-CANT)
043700     03  LR-FAIL              PIC ZZZ.ZZ9.
043800*         RESERVA DE CRECIMIENTO PARA UN FUTURO CUARTO TOTAL
043900*         (POR EJEMPLO, CANTIDAD DE CLAVES CON TIPO DE POLITICA
044000*         DESCONOCIDO), MISMO CRITERIO DEL RESTO DEL SECTOR.
044100     03  FILLER               PIC X(66)      VALUE SPACES.
044200
044300*///////////// COPYS DE LAYOUT DE REGISTROS //////////////////////
044400     COPY PGM_45-CP-PWDRQ.
044500     COPY PGM_45-CP-PWDRS.
044600     COPY PGM_45-CP-DENYL.
044700*///////////////////////////////////////////////////////////////
044800
044900*///////////// VOCABULARIO DE MENSAJES Y PRESETS DE POLITICA /////
045000     COPY PGM_45-tabla-TBPWDMS.
045100     COPY PGM_45-tabla-TBPWDPL.
045200*///////////////////////////////////////////////////////////////
045300
045400*----------- AREA DE LISTA NEGRA EN MEMORIA (SIN TABLA) ----------
045500*   SE CARGA UNA SOLA VEZ DESDE DENY-LIST (VER 3000-) EN UNA
045600*   UNICA AREA PLANA DE 500 ENTRADAS DE 70 POSICIONES, SIN
045700*   OCCURS: CADA ENTRADA SE UBICA POR DESPLAZAMIENTO CALCULADO
045800*   (WS-DENYL-OFFSET), AL ESTILO DE LOS DEMAS SECTORES DEL
045900*   CENTRO QUE NUNCA ARMAN TABLAS EN MEMORIA (VER BITACORA
046000*   11/06/2013). SI EL ARCHIVO ESTA VACIO EL AREA QUEDA EN
046100*   BLANCO Y TODA CONSULTA A 3200-VERIFICAR-DENYL-I APRUEBA,
046200*   IGUAL QUE EL STUB DE ORIGEN.
046300 01  WS-TAB-DENYL-CARGA          PIC X(35000)  VALUE SPACES.
046400
046500*   VISTA DE UNA SOLA ENTRADA PARA COMPARAR/CARGAR POR TRAMOS
046600 01  WS-DENYL-SCRATCH.
046700*         CLAVE NO PERMITIDA EN CURSO DE CARGA O COMPARACION
046800     03  WS-DENYL-VALOR           PIC X(64).
046900*         RESERVA, MISMO ANCHO QUE DENYL-ENTRY + FILLER EN
047000*         CP-DENYL
047100     03  FILLER                   PIC X(06).
047200*     VISTA PLANA DE 70 POSICIONES DE WS-DENYL-SCRATCH, PARA
047300*     MOVERLA DE UN SOLO GOLPE HACIA/DESDE EL AREA PLANA.
047400 01  WS-DENYL-SCRATCH-R REDEFINES WS-DENYL-SCRATCH
047500                           PIC X(70).
047600
047700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
047800 PROCEDURE DIVISION.
047900
048000*     PARRAFO RECTOR: ABRIR, PROCESAR HASTA FIN DE ARCHIVO,
048100*     CERRAR Y EMITIR EL RESUMEN. ESTRUCTURA ESTANDAR DEL
048200*     SECTOR PARA PROGRAMAS DE LECTURA SECUENCIAL SIMPLE.
048300 MAIN-PROGRAM-INICIO.
048400
048500*     APERTURA Y LECTURA ADELANTADA (1000-), UN PASO DE PROCESO
048600*     POR SOLICITUD HASTA FIN DE ARCHIVO (2000-) Y CIERRE CON
048700*     RESUMEN (9999-). ESTRUCTURA UNICA DE ENTRADA/SALIDA.
048800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
048900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
049000                                 UNTIL WS-FIN-LECTURA
049100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
049200
049300*     RETORNO AL SISTEMA OPERATIVO / JCL QUE INVOCO EL PROGRAMA.
049400 MAIN-PROGRAM-FINAL. GOBACK.
049500
049600
049700*---------------------------------------------------------------
049800*     APERTURA DE ARCHIVOS, CAPTURA DE FECHA DE PROCESO, CARGA
049900*     DE LA LISTA NEGRA Y LECTURA ADELANTADA DEL PRIMER PEDIDO.
050000 1000-INICIO-I.
050100
050200*     ARRANCA ABIERTO: SOLO UN ERROR DE OPEN O UN ARCHIVO VACIO
050300*     LO CIERRAN MAS ABAJO.
050400     SET WS-NO-FIN-LECTURA TO TRUE
050500*     FECHA DE PROCESO, DISPONIBLE PARA UN FUTURO SELLO EN
050600*     PWD-RESULTS (VER COMENTARIO DE WS-FECHA-PROCESO).
050700     ACCEPT WS-FECHA-NUMERICA FROM DATE YYYYMMDD
050800
050900*     SI NO ABRE EL ARCHIVO PRINCIPAL NO HAY NADA PARA
051000*     PROCESAR: SE CORTA EL JOB DESDE ACA.
051100     OPEN INPUT  PWD-REQUESTS
051200     IF FS-PWDRQ IS NOT EQUAL '00' THEN
051300        DISPLAY '* ERROR EN OPEN PWD-REQUESTS = ' FS-PWDRQ
051400        SET WS-FIN-LECTURA TO TRUE
051500     END-IF
051600
051700*     IDEM PARA EL ARCHIVO DE SALIDA.
051800     OPEN OUTPUT PWD-RESULTS
051900     IF FS-PWDRS IS NOT EQUAL '00' THEN
052000        DISPLAY '* ERROR EN OPEN PWD-RESULTS  = ' FS-PWDRS
052100        SET WS-FIN-LECTURA TO TRUE
052200     END-IF
052300
052400*     LA LISTA NEGRA SE CARGA UNA SOLA VEZ, ANTES DE LEER LA
052500*     PRIMERA SOLICITUD (ARCHIVO OPCIONAL, VER 3000-).
052600     PERFORM 3000-CARGAR-DENYL-I THRU 3000-CARGAR-DENYL-F
052700
052800* SE ADELANTA LA PRIMERA LECTURA PARA QUE 2000- TRABAJE
052900* SIEMPRE SOBRE UN REGISTRO YA DISPONIBLE EN MEMORIA
053000     IF NOT WS-FIN-LECTURA THEN
053100        PERFORM 2100-LEER-I THRU 2100-LEER-F
053200     END-IF.
053300
053400 1000-INICIO-F. EXIT.
053500
053600
053700*---------------------------------------------------------------
053800*     PARRAFO DE PROCESO POR SOLICITUD: RESUELVE LA POLITICA
053900*     VIGENTE, VERIFICA CLAVE VACIA Y LARGO (LAS DOS UNICAS
054000*     REGLAS ENGANCHADAS AL FLUJO PRINCIPAL), ESCRIBE EL
054100*     VEREDICTO Y AVANZA A LA SOLICITUD SIGUIENTE.
054200 2000-PROCESO-I.
054300
054400*     PRIMERO SE RESUELVE QUE POLITICA RIGE PARA ESTA SOLICITUD
054500*     (CAMPOS DEL PEDIDO O PRESET DE TBPWDPL).
054600     PERFORM 2200-RESOLVER-POLICY-I  THRU 2200-RESOLVER-POLICY-F
054700*     LUEGO EL PRIMER CHEQUEO DE NEGOCIO: CLAVE NULA/VACIA.
054800     PERFORM 2300-VERIFICAR-BLANCO-I THRU 2300-VERIFICAR-BLANCO-F
054900
055000*     SI 2300- YA RECHAZO POR CLAVE VACIA, PWDRS-RESULT-MSG NO
055100*     ESTA EN BLANCO Y SE SALTEA EL CHEQUEO DE LARGO.
055200     IF PWDRS-FLAG-RECHAZADO AND PWDRS-RESULT-MSG EQUAL SPACES
055300        IF WS-EF-LENGTH-CHK IS EQUAL 'Y' THEN
055400           PERFORM 2400-VERIFICAR-LARGO-I
055500              THRU 2400-VERIFICAR-LARGO-F
055600        ELSE
055700*           CHEQUEO DE LARGO DESHABILITADO PARA ESTA POLITICA:
055800*           NO HABIENDO MAS REGLAS EN EL FLUJO PRINCIPAL, LA
055900*           CLAVE SE APRUEBA.
056000           SET PWDRS-FLAG-APROBADO TO TRUE
056100           MOVE WS-MSG-OK TO PWDRS-RESULT-MSG
056200           MOVE SPACES         TO PWDRS-FAILED-REASON
056300        END-IF
056400     END-IF
056500
056600*     VEREDICTO YA DEFINIDO: SE ESCRIBE Y SE AVANZA A LA
056700*     SOLICITUD SIGUIENTE.
056800     PERFORM 2500-ESCRIBIR-I THRU 2500-ESCRIBIR-F
056900     PERFORM 2100-LEER-I     THRU 2100-LEER-F.
057000
057100 2000-PROCESO-F. EXIT.
057200
057300
057400*---- RESOLVER TIPO DE POLITICA (0 = USAR CAMPOS DEL PEDIDO) ----
057500*     PRIMERO SE COPIAN LOS CAMPOS EXPLICITOS DEL PEDIDO A LA
057600*     POLITICA EFECTIVA; SI POLICY-TYPE ES DISTINTO DE CERO SE
057700*     PISAN CON EL PRESET DEL TIPO (TBPWDPL). EL TIPO 65535 ES
057800*     UN ALIAS EXACTO DEL TIPO 1 (VER BITACORA 02/12/1991).
057900 2200-RESOLVER-POLICY-I.
058000
058100*     PASO 1: LA POLITICA EFECTIVA ARRANCA SIENDO EXACTAMENTE
058200*     LO QUE TRAJO EL PEDIDO. SI POLICY-TYPE QUEDA EN CERO ESTOS
058300*     SEIS MOVE SON EL RESULTADO FINAL DEL PARRAFO.
058400     MOVE PWDRQ-LENGTH-CHK   TO WS-EF-LENGTH-CHK
058500     MOVE PWDRQ-MIN-LENGTH   TO WS-EF-MIN-LENGTH
058600     MOVE PWDRQ-MAX-LENGTH   TO WS-EF-MAX-LENGTH
058700     MOVE PWDRQ-REDIS-CHK    TO WS-EF-REDIS-CHK
058800     MOVE PWDRQ-CONT-LENGTH  TO WS-EF-CONT-LENGTH
058900     MOVE PWDRQ-CONTNUM-CHK  TO WS-EF-CONTNUM-CHK
059000
059100*     PASO 2: SI SE PIDIO UN TIPO DE POLITICA, SE TRADUCE A UN
059200*     NUMERO DE TIPO DE TBPWDPL (1 A 6) EN WS-POLICY-LOOKUP. EL
059300*     65535 SE TRATA COMO SINONIMO DEL TIPO 1 DESDE 02/12/1991.
059400     IF PWDRQ-POLICY-TYPE IS NOT EQUAL ZEROS THEN
059500        IF PWDRQ-POLICY-TYPE IS EQUAL 65535 THEN
059600           MOVE 00001 TO WS-POLICY-LOOKUP
059700        ELSE
059800           MOVE PWDRQ-POLICY-TYPE TO WS-POLICY-LOOKUP
059900        END-IF
060000
060100*        SIN TABLA EN MEMORIA (VER BITACORA 11/06/2013): CADA
060200*        TIPO ES UN GRUPO CON NOMBRE PROPIO EN TBPWDPL, Y SE
060300*        SELECCIONA POR EVALUATE DEL TIPO YA RESUELTO.
060400        EVALUATE WS-POLICY-LOOKUP
060500*           TIPO 1: POLITICA MAS EXIGENTE DEL CENTRO Y DESTINO
060600*           DEL ALIAS 65535 (VER TBPWDPL). NINGUN PRESET TRAE
060700*           MAX-LENGTH PROPIO; SE DEJA EN CERO Y 2400- LE APLICA
060800*           EL DEFAULT DE 65535 IGUAL QUE CUANDO VIENE DEL
060900*           PEDIDO (VER BITACORA 07/05/2001).
061000           WHEN 1
061100              MOVE PL1-LENGTH-CHK  TO WS-EF-LENGTH-CHK
061200              MOVE PL1-MIN-LENGTH  TO WS-EF-MIN-LENGTH
061300              MOVE PL1-REDIS-CHK   TO WS-EF-REDIS-CHK
061400              MOVE PL1-CONT-LENGTH TO WS-EF-CONT-LENGTH
061500              MOVE PL1-CONTNUM-CHK TO WS-EF-CONTNUM-CHK
061600              MOVE ZEROS           TO WS-EF-MAX-LENGTH
061700*           TIPO 2: POLITICA DE USUARIO INTERNO (VER TBPWDPL).
061800           WHEN 2
061900              MOVE PL2-LENGTH-CHK  TO WS-EF-LENGTH-CHK
062000              MOVE PL2-MIN-LENGTH  TO WS-EF-MIN-LENGTH
062100              MOVE PL2-REDIS-CHK   TO WS-EF-REDIS-CHK
062200              MOVE PL2-CONT-LENGTH TO WS-EF-CONT-LENGTH
062300              MOVE PL2-CONTNUM-CHK TO WS-EF-CONTNUM-CHK
062400              MOVE ZEROS           TO WS-EF-MAX-LENGTH
062500*           TIPO 3: POLITICA DE USUARIO EXTERNO CON ACCESO
062600*           SENSIBLE (VER TBPWDPL).
062700           WHEN 3
062800              MOVE PL3-LENGTH-CHK  TO WS-EF-LENGTH-CHK
062900              MOVE PL3-MIN-LENGTH  TO WS-EF-MIN-LENGTH
063000              MOVE PL3-REDIS-CHK   TO WS-EF-REDIS-CHK
063100              MOVE PL3-CONT-LENGTH TO WS-EF-CONT-LENGTH
063200              MOVE PL3-CONTNUM-CHK TO WS-EF-CONTNUM-CHK
063300              MOVE ZEROS           TO WS-EF-MAX-LENGTH
063400*           TIPO 4: POLITICA DE USUARIO EXTERNO SIN ACCESO
063500*           SENSIBLE, SIN CONSULTA A LISTA NEGRA (VER TBPWDPL).
063600           WHEN 4
063700              MOVE PL4-LENGTH-CHK  TO WS-EF-LENGTH-CHK
063800              MOVE PL4-MIN-LENGTH  TO WS-EF-MIN-LENGTH
063900              MOVE PL4-REDIS-CHK   TO WS-EF-REDIS-CHK
064000              MOVE PL4-CONT-LENGTH TO WS-EF-CONT-LENGTH
064100              MOVE PL4-CONTNUM-CHK TO WS-EF-CONTNUM-CHK
064200              MOVE ZEROS           TO WS-EF-MAX-LENGTH
064300*           TIPO 5: POLITICA LIVIANA DE AUTOSERVICIO (VER
064400*           TBPWDPL).
064500           WHEN 5
064600              MOVE PL5-LENGTH-CHK  TO WS-EF-LENGTH-CHK
064700              MOVE PL5-MIN-LENGTH  TO WS-EF-MIN-LENGTH
064800              MOVE PL5-REDIS-CHK   TO WS-EF-REDIS-CHK
064900              MOVE PL5-CONT-LENGTH TO WS-EF-CONT-LENGTH
065000              MOVE PL5-CONTNUM-CHK TO WS-EF-CONTNUM-CHK
065100              MOVE ZEROS           TO WS-EF-MAX-LENGTH
065200*           TIPO 6: POLITICA MINIMA, SOLO CUENTAS DE PRUEBA O
065300*           DEMO, SIN CHEQUEO DE CORRIDA (VER TBPWDPL).
065400           WHEN 6
065500              MOVE PL6-LENGTH-CHK  TO WS-EF-LENGTH-CHK
065600              MOVE PL6-MIN-LENGTH  TO WS-EF-MIN-LENGTH
065700              MOVE PL6-REDIS-CHK   TO WS-EF-REDIS-CHK
065800              MOVE PL6-CONT-LENGTH TO WS-EF-CONT-LENGTH
065900              MOVE PL6-CONTNUM-CHK TO WS-EF-CONTNUM-CHK
066000              MOVE ZEROS           TO WS-EF-MAX-LENGTH
066100           WHEN OTHER
066200*              TIPO FUERA DE RANGO: SE SIGUE CON LOS CAMPOS
066300*              EXPLICITOS DEL PEDIDO YA MOVIDOS ARRIBA.
066400              DISPLAY '* TIPO DE POLITICA DESCONOCIDO = '
066500                                               WS-POLICY-LOOKUP
066600        END-EVALUATE
066700     END-IF.
066800
066900 2200-RESOLVER-POLICY-F. EXIT.
067000
067100
067200*---- CHEQUEO DE CLAVE NULA / VACIA / LITERAL 'NULL' ------------
067300*     PRIMER CHEQUEO DEL FLUJO: SI LA CLAVE ESTA EN BLANCO O ES
067400*     EL LITERAL 'null' SE RECHAZA DIRECTAMENTE, SIN EJECUTAR
067500*     NINGUNA OTRA REGLA (TAL COMO PIDE EL INSTRUCTIVO).
067600 2300-VERIFICAR-BLANCO-I.
067700
067800*     LIMPIA EL VEREDICTO ANTERIOR Y ARRANCA EN RECHAZADO: LOS
067900*     PARRAFOS SIGUIENTES (2400- U OTRO) SON LOS QUE APRUEBAN.
068000     INITIALIZE WS-REG-PWDRS
068100     SET PWDRS-FLAG-RECHAZADO TO TRUE
068200     MOVE SPACES TO PWDRS-RESULT-MSG PWDRS-FAILED-REASON
068300
068400*     CLAVE NULA, TODO BLANCOS O EL LITERAL 'null' (EN
068500*     MINUSCULAS, TAL COMO LO ENVIA EL ORIGEN): RECHAZO
068600*     INMEDIATO, SIN EVALUAR NINGUNA OTRA REGLA.
068700     IF PWDRQ-PASSWORD IS EQUAL SPACES OR
068800        PWDRQ-PASSWORD IS EQUAL 'null' THEN
068900        MOVE WS-MSG-EMPTY TO PWDRS-RESULT-MSG
069000        MOVE WS-MSG-EMPTY TO PWDRS-FAILED-REASON
069100     END-IF.
069200
069300 2300-VERIFICAR-BLANCO-F. EXIT.
069400
069500
069600*---- CHEQUEO DE LARGO MINIMO / MAXIMO ---------------------------
069700*     SOLO SE EJECUTA SI WS-EF-LENGTH-CHK = 'Y'. EL DEFAULT DE
069800*     65535 PARA EL MAXIMO (CUANDO NO VIENE INFORMADO O ES
069900*     MENOR QUE EL MINIMO) SIGUE LA CORRECCION DE PWD112.
070000 2400-VERIFICAR-LARGO-I.
070100
070200*     SIN MAXIMO INFORMADO SE USA 65535 (PRACTICAMENTE SIN
070300*     TOPE), SEGUN LA CORRECCION DE PWD112.
070400     MOVE WS-EF-MAX-LENGTH TO WS-MAX-LENGTH-EFEC
070500     IF WS-MAX-LENGTH-EFEC IS EQUAL ZEROS THEN
070600        MOVE 65535 TO WS-MAX-LENGTH-EFEC
070700     END-IF
070800*     MAXIMO INFORMADO POR DEBAJO DEL MINIMO: RANGO INCONSISTENTE,
070900*     SE VUELVE A 65535 PARA NO RECHAZAR TODO POR UN DATO MAL
071000*     CARGADO EN LA POLITICA.
071100     IF WS-EF-MIN-LENGTH IS GREATER THAN WS-MAX-LENGTH-EFEC THEN
071200        MOVE 65535 TO WS-MAX-LENGTH-EFEC
071300     END-IF
071400
071500*     LARGO REAL DE LA CLAVE (SIN LOS BLANCOS DE RELLENO).
071600     PERFORM 2410-CALCULAR-LARGO-I THRU 2410-CALCULAR-LARGO-F
071700
071800*     APRUEBA SOLO SI EL LARGO REAL CAE DENTRO DEL RANGO
071900*     MINIMO/MAXIMO EFECTIVO.
072000     IF WS-PASSWORD-LARGO IS GREATER THAN OR EQUAL
072100                                         WS-EF-MIN-LENGTH
072200        AND WS-PASSWORD-LARGO IS LESS THAN OR EQUAL
072300                                         WS-MAX-LENGTH-EFEC
072400        SET PWDRS-FLAG-APROBADO TO TRUE
072500        MOVE WS-MSG-OK TO PWDRS-RESULT-MSG
072600        MOVE SPACES         TO PWDRS-FAILED-REASON
072700     ELSE
072800        SET PWDRS-FLAG-RECHAZADO TO TRUE
072900        MOVE WS-MSG-LENGTH-FAIL TO PWDRS-RESULT-MSG
073000        MOVE WS-MSG-LENGTH-FAIL TO PWDRS-FAILED-REASON
073100     END-IF.
073200
073300 2400-VERIFICAR-LARGO-F. EXIT.
073400
073500
073600*---- LARGO REAL DE LA CLAVE, DE DERECHA A IZQUIERDA -------------
073700*   (SIN FUNCTION REVERSE, VER BITACORA 14/02/2013: SE RETROCEDE
073800*    CARACTER POR CARACTER HASTA EL PRIMER DISTINTO DE ESPACIO,
073900*    O HASTA EL PRINCIPIO DEL CAMPO SI LA CLAVE ESTA EN BLANCO)
074000 2410-CALCULAR-LARGO-I.
074100
074200*     ARRANCA EN LA ULTIMA POSICION DEL CAMPO (64) Y RETROCEDE
074300*     MIENTRAS ENCUENTRE BLANCOS DE RELLENO.
074400     MOVE 64 TO WS-SCAN-IND
074500     PERFORM 2420-RETROCEDER-I THRU 2420-RETROCEDER-F
074600        UNTIL WS-SCAN-IND IS EQUAL ZEROS
074700           OR PWDRQ-PASSWORD (WS-SCAN-IND : 1) IS NOT EQUAL
074800                                                       SPACE
074900*     AL SALIR, WS-SCAN-IND ES LA POSICION DEL ULTIMO CARACTER
075000*     NO BLANCO, QUE ES EXACTAMENTE EL LARGO REAL DE LA CLAVE.
075100     MOVE WS-SCAN-IND TO WS-PASSWORD-LARGO.
075200
075300 2410-CALCULAR-LARGO-F. EXIT.
075400
075500
075600*     PARRAFO DE UN SOLO PASO DEL BARRIDO DE 2410-, SEPARADO
075700*     PARA CUMPLIR CON EL STANDAR DE PERFORM DE PARRAFOS
075800*     UNICAMENTE (VER BITACORA 03/06/2011).
075900 2420-RETROCEDER-I.
076000
076100     SUBTRACT 1 FROM WS-SCAN-IND.
076200
076300 2420-RETROCEDER-F. EXIT.
076400
076500
076600*---- ESCRIBIR VEREDICTO Y ACUMULAR TOTALES ----------------------
076700*     UN WRITE POR SOLICITUD LEIDA, EN EL MISMO ORDEN DE
076800*     LECTURA, MAS LA ACTUALIZACION DE LOS TRES CONTADORES DE
076900*     JOB QUE ALIMENTAN LA LINEA RESUMEN DE 9999-FINAL-I.
077000 2500-ESCRIBIR-I.
077100
077200*     UN LEIDO MAS, SIN IMPORTAR EL VEREDICTO.
077300     ADD 1 TO WS-READ-CANT
077400     IF PWDRS-FLAG-APROBADO THEN
077500        ADD 1 TO WS-PASS-CANT
077600     ELSE
077700        ADD 1 TO WS-FAIL-CANT
077800     END-IF
077900
078000*     UN REGISTRO DE SALIDA POR CADA SOLICITUD, EN EL MISMO
078100*     ORDEN DE LECTURA.
078200     WRITE REG-PWDRS FROM WS-REG-PWDRS
078300     IF FS-PWDRS IS NOT EQUAL '00' THEN
078400        DISPLAY '* ERROR EN WRITE PWD-RESULTS = ' FS-PWDRS
078500        MOVE 9999 TO RETURN-CODE
078600        SET WS-FIN-LECTURA TO TRUE
078700     END-IF.
078800
078900 2500-ESCRIBIR-F. EXIT.
079000
079100
079200*---------------------------------------------------------------
079300*     LECTURA DEL ARCHIVO PRINCIPAL. EN '00' SE HACE UN CHEQUEO
079400*     DEFENSIVO DE SANIDAD DEL REGISTRO (BLANCO TOTAL, O
079500*     POLICY-TYPE CON CARACTERES NO NUMERICOS), SIN RECHAZAR EL
079600*     JOB: SE CORRIGE A 00000 Y SE SIGUE PROCESANDO.
079700 2100-LEER-I.
079800
079900     READ PWD-REQUESTS INTO WS-REG-PWDRQ
080000
080100     EVALUATE FS-PWDRQ
080200        WHEN '00'
080300           IF WS-REG-PWDRQ-ANCHO IS EQUAL SPACES
080400              DISPLAY '* AVISO: REGISTRO DE ENTRADA EN BLANCO'
080500           ELSE
080600*              GUARDA DEFENSIVA: POLICY-TYPE DEBE SER NUMERICO
080700*              PARA ENTRAR AL EVALUATE DE 2200- (IS NOT NUMERIC,
080800*              AL ESTILO DE PROGM08A/PROGM36S, VER BITACORA
080900*              25/06/2013).
081000              IF PWDRQ-POLICY-TYPE IS NOT NUMERIC
081100                 DISPLAY '* AVISO: TIPO DE POLITICA CON '
081200                         'CARACTERES INVALIDOS, SE USA 00000'
081300                 MOVE ZEROS TO PWDRQ-POLICY-TYPE
081400              END-IF
081500           END-IF
081600           CONTINUE
081700*        FIN NORMAL DE ARCHIVO: NO HAY MAS SOLICITUDES.
081800        WHEN '10'
081900           SET WS-FIN-LECTURA TO TRUE
082000*        CUALQUIER OTRO CODIGO ES ERROR DE E/S: SE CORTA EL JOB.
082100        WHEN OTHER
082200           DISPLAY '*ERROR EN LECTURA PWD-REQUESTS : ' FS-PWDRQ
082300           SET WS-FIN-LECTURA TO TRUE
082400     END-EVALUATE.
082500
082600 2100-LEER-F. EXIT.
082700
082800
082900*---- CARGA UNICA DE LA LISTA NEGRA EN MEMORIA (OPCIONAL) --------
083000*     SI EL ARCHIVO NO EXISTE (FS-DENYL = '35', VER PWD118) SE
083100*     SIGUE SIN LISTA NEGRA, SIN CORTAR EL JOB. SE CARGAN COMO
083200*     MAXIMO 500 ENTRADAS (VER 3010-).
083300 3000-CARGAR-DENYL-I.
083400
083500*     AREA EN BLANCO Y CONTADOR EN CERO ANTES DE CARGAR: SI EL
083600*     ARCHIVO NO EXISTE QUEDA ASI Y TODA CONSULTA APRUEBA.
083700     MOVE SPACES TO WS-TAB-DENYL-CARGA
083800     MOVE ZEROS  TO WS-DENYL-CANT
083900     SET WS-NO-FIN-DENYL TO TRUE
084000
084100*     FS-DENYL = '35' (ARCHIVO INEXISTENTE) NO ES ERROR DESDE
084200*     PWD118: LA LISTA NEGRA ES OPCIONAL.
084300     OPEN INPUT DENY-LIST
084400     IF FS-DENYL IS EQUAL '35' THEN
084500        DISPLAY '* AVISO: DENY-LIST NO EXISTE, SE CONTINUA '
084600                'SIN LISTA NEGRA'
084700        SET WS-FIN-DENYL TO TRUE
084800     ELSE
084900        IF FS-DENYL IS NOT EQUAL '00' THEN
085000           DISPLAY '* ERROR EN OPEN DENY-LIST = ' FS-DENYL
085100           SET WS-FIN-DENYL TO TRUE
085200        END-IF
085300     END-IF
085400
085500*     CARGA ENTRADA POR ENTRADA HASTA FIN DE ARCHIVO (VER 3010-).
085600     PERFORM 3010-LEER-DENYL-I THRU 3010-LEER-DENYL-F
085700        UNTIL WS-FIN-DENYL
085800
085900*     SOLO SE CIERRA SI SE LLEGO A ABRIR.
086000     IF FS-DENYL IS NOT EQUAL '35' THEN
086100        CLOSE DENY-LIST
086200     END-IF
086300
086400     DISPLAY 'DENY-LIST CARGADA, ENTRADAS = ' WS-DENYL-CANT.
086500
086600 3000-CARGAR-DENYL-F. EXIT.
086700
086800
086900*---------------------------------------------------------------
087000*     UN PASO DE LECTURA DE DENY-LIST. CADA ENTRADA ACEPTADA SE
087100*     UBICA POR DESPLAZAMIENTO CALCULADO DENTRO DEL AREA PLANA
087200*     WS-TAB-DENYL-CARGA (SIN OCCURS, VER BITACORA 11/06/2013).
087300 3010-LEER-DENYL-I.
087400
087500     READ DENY-LIST INTO WS-REG-DENYL
087600     EVALUATE FS-DENYL
087700*        TOPE DURO DE 500 ENTRADAS (MISMO LIMITE QUE EL AREA
087800*        WS-TAB-DENYL-CARGA RESERVA): LO QUE EXCEDA SE IGNORA
087900*        SIN CORTAR EL JOB.
088000        WHEN '00'
088100           IF WS-DENYL-CANT IS LESS THAN 500 THEN
088200              ADD 1 TO WS-DENYL-CANT
088300*              DESPLAZAMIENTO DE LA NUEVA ENTRADA DENTRO DEL
088400*              AREA PLANA (ENTRADAS DE 70 BYTES, BASE 1).
088500              COMPUTE WS-DENYL-OFFSET =
088600                 ((WS-DENYL-CANT - 1) * 70) + 1
088700              MOVE SPACES        TO WS-DENYL-SCRATCH
088800              MOVE DENYL-ENTRY   TO WS-DENYL-VALOR
088900              MOVE WS-DENYL-SCRATCH-R TO
089000                 WS-TAB-DENYL-CARGA (WS-DENYL-OFFSET : 70)
089100           END-IF
089200*        FIN NORMAL DE LA LISTA NEGRA.
089300        WHEN '10'
089400           SET WS-FIN-DENYL TO TRUE
089500*        ERROR DE E/S AL LEER LA LISTA NEGRA: SE CORTA LA CARGA
089600*        CON LO QUE SE HAYA LLEGADO A LEER HASTA ACA.
089700        WHEN OTHER
089800           DISPLAY '*ERROR EN LECTURA DENY-LIST : ' FS-DENYL
089900           SET WS-FIN-DENYL TO TRUE
090000     END-EVALUATE.
090100
090200 3010-LEER-DENYL-F. EXIT.
090300
090400
090500*---- REGLA DISPONIBLE: CORRIDA DE CARACTERES CONSECUTIVOS ------
090600*   (continueNumber EN LA FUENTE DE ORIGEN). NO SE PERFORMA
090700*   DESDE 2000-PROCESO-I: EL FLUJO PRINCIPAL SOLO VERIFICA
090800*   CLAVE EN BLANCO Y LARGO, IGUAL QUE EN LA FUENTE DE ORIGEN.
090900*   QUEDA ESCRITA PARA CUANDO EL AREA DE NEGOCIO HABILITE
091000*   PWDRQ-CONTNUM-CHK EN EL FLUJO PRINCIPAL (PWD071).
091100 3100-CONTAR-CONSECUTIVOS-I.
091200
091300*     ARRANCA APROBADA Y CON CORRIDA DE 1: 3110- ES QUIEN
091400*     RECHAZA SI ALGUNA CORRIDA SUPERA EL MAXIMO PERMITIDO.
091500     MOVE 1 TO WS-RUN-CONTADOR
091600     SET PWDRS-FLAG-APROBADO TO TRUE
091700     MOVE 1 TO WS-SUBIND
091800
091900*     RECORRE LA CLAVE POSICION POR POSICION (64 COMO MUCHO,
092000*     EL ANCHO DE PWDRQ-PASSWORD).
092100     PERFORM 3110-EVALUAR-POSICION-I THRU 3110-EVALUAR-POSICION-F
092200        UNTIL WS-SUBIND IS EQUAL 64.
092300
092400 3100-CONTAR-CONSECUTIVOS-F. EXIT.
092500
092600
092700*---------------------------------------------------------------
092800*     UN PASO DEL BARRIDO DE 3100-: COMPARA LA POSICION EN EL
092900*     ALFABETO DEL CARACTER ACTUAL CONTRA LA DEL SIGUIENTE; SI
093000*     SON CONSECUTIVAS SE EXTIENDE LA CORRIDA, SI NO SE REINICIA
093100*     EN 1. AL SUPERAR EL MAXIMO PERMITIDO (WS-EF-CONT-LENGTH)
093200*     SE RECHAZA LA CLAVE.
093300 3110-EVALUAR-POSICION-I.
093400
093500*     POSICION DEL CARACTER ACTUAL EN EL ALFABETO.
093600     MOVE PWDRQ-PASSWORD (WS-SUBIND : 1) TO WS-SECU-CHAR-BUSCADO
093700     PERFORM 3120-BUSCAR-ORDEN-I THRU 3120-BUSCAR-ORDEN-F
093800     MOVE WS-SECU-IND TO WS-SECU-POS-ACTUAL
093900
094000*     POSICION DEL CARACTER SIGUIENTE EN EL ALFABETO.
094100     MOVE PWDRQ-PASSWORD (WS-SUBIND + 1 : 1)
094200       TO WS-SECU-CHAR-BUSCADO
094300     PERFORM 3120-BUSCAR-ORDEN-I THRU 3120-BUSCAR-ORDEN-F
094400     MOVE WS-SECU-IND TO WS-SECU-POS-SIGUIENTE
094500
094600*     SI AMBOS CARACTERES ESTAN EN EL ALFABETO Y SON
094700*     CONSECUTIVOS (POR EJEMPLO '1' SEGUIDO DE '2') SE EXTIENDE
094800*     LA CORRIDA; EN CASO CONTRARIO SE REINICIA EN 1.
094900     IF WS-SECU-POS-ACTUAL IS GREATER THAN ZEROS
095000        AND WS-SECU-POS-SIGUIENTE IS EQUAL
095100                                WS-SECU-POS-ACTUAL + 1
095200        ADD 1 TO WS-RUN-CONTADOR
095300     ELSE
095400        MOVE 1 TO WS-RUN-CONTADOR
095500     END-IF
095600
095700*     CORRIDA POR ENCIMA DEL MAXIMO PERMITIDO PARA LA POLITICA
095800*     VIGENTE (WS-EF-CONT-LENGTH): SE RECHAZA LA CLAVE.
095900     IF WS-RUN-CONTADOR IS GREATER THAN WS-EF-CONT-LENGTH
096000        SET PWDRS-FLAG-RECHAZADO TO TRUE
096100        MOVE WS-MSG-CONTINUES-FAIL TO PWDRS-RESULT-MSG
096200        MOVE WS-MSG-CONTINUES-FAIL TO PWDRS-FAILED-REASON
096300     END-IF
096400
096500     ADD 1 TO WS-SUBIND.
096600
096700 3110-EVALUAR-POSICION-F. EXIT.
096800
096900
097000*---- POSICION DE UN CARACTER EN WS-SECU-ALFABETO (0 = NO ESTA) -
097100*     BARRE WS-SECU-ALFABETO POSICION POR POSICION (95 EN
097200*     TOTAL, VER BITACORA 11/06/2013) HASTA ENCONTRAR EL
097300*     CARACTER BUSCADO O AGOTAR EL RANGO IMPRIMIBLE.
097400 3120-BUSCAR-ORDEN-I.
097500
097600*     0 = NO ENCONTRADO, HASTA QUE EL BARRIDO DIGA LO CONTRARIO.
097700     MOVE ZEROS TO WS-SECU-IND
097800     MOVE 1     TO WS-SECU-SCAN-IDX
097900     PERFORM 3130-AVANZAR-ALFABETO-I THRU 3130-AVANZAR-ALFABETO-F
098000        UNTIL WS-SECU-SCAN-IDX IS GREATER THAN 95
098100           OR WS-SECU-ALFABETO (WS-SECU-SCAN-IDX : 1)
098200                 IS EQUAL WS-SECU-CHAR-BUSCADO
098300
098400*     SI EL BARRIDO TERMINO DENTRO DE RANGO, ENCONTRO EL
098500*     CARACTER EN ESA POSICION; SI SE PASO DE 95 NO ESTABA.
098600     IF WS-SECU-SCAN-IDX IS LESS THAN OR EQUAL 95
098700        MOVE WS-SECU-SCAN-IDX TO WS-SECU-IND
098800     END-IF.
098900
099000 3120-BUSCAR-ORDEN-F. EXIT.
099100
099200
099300*     PARRAFO DE UN SOLO PASO DEL BARRIDO DE 3120-, SEPARADO
099400*     POR EL MISMO STANDAR DE PERFORM DE PARRAFOS UNICAMENTE
099500*     QUE 2420-RETROCEDER-I.
099600 3130-AVANZAR-ALFABETO-I.
099700
099800     ADD 1 TO WS-SECU-SCAN-IDX.
099900
100000 3130-AVANZAR-ALFABETO-F. EXIT.
100100
100200
100300*---- REGLA DISPONIBLE: CONSULTA A LISTA NEGRA (ex "REDIS") ------
100400*   (checkRedis EN LA FUENTE DE ORIGEN). TAMPOCO SE PERFORMA
100500*   DESDE 2000-PROCESO-I. RECORRE EL AREA PLANA ENTRADA POR
100600*   ENTRADA POR DESPLAZAMIENTO CALCULADO (SIN SEARCH, VER
100700*   BITACORA 11/06/2013). SI EL AREA ESTA VACIA EL RESULTADO ES
100800*   APROBADO, IGUAL QUE EL STUB QUE SIEMPRE DEVOLVIA "NO
100900*   ENCONTRADO" EN LA FUENTE DE ORIGEN (PWD063).
101000 3200-VERIFICAR-DENYL-I.
101100
101200*     ARRANCA APROBADA Y SIN HALLAZGO: SI LA LISTA ESTA VACIA
101300*     (WS-DENYL-CANT = 0) EL PERFORM SIGUIENTE NO ITERA NI UNA
101400*     VEZ Y LA CLAVE QUEDA APROBADA, IGUAL QUE EL STUB DE ORIGEN.
101500     SET PWDRS-FLAG-APROBADO TO TRUE
101600     SET WS-DENYL-NO-HALLADO TO TRUE
101700     MOVE ZEROS TO WS-DENYL-IDX
101800
101900*     RECORRE EL AREA PLANA ENTRADA POR ENTRADA HASTA ENCONTRAR
102000*     LA CLAVE O AGOTAR LAS ENTRADAS CARGADAS.
102100     PERFORM 3210-COMPARAR-ENTRADA-I THRU 3210-COMPARAR-ENTRADA-F
102200        UNTIL WS-DENYL-IDX IS EQUAL WS-DENYL-CANT
102300           OR WS-DENYL-HALLADO
102400
102500*     SOLO SE REVIERTE A RECHAZADO SI REALMENTE SE ENCONTRO LA
102600*     CLAVE EN LA LISTA NEGRA.
102700     IF WS-DENYL-HALLADO THEN
102800        SET PWDRS-FLAG-RECHAZADO TO TRUE
102900        MOVE WS-MSG-KALI-FAIL TO PWDRS-RESULT-MSG
103000        MOVE WS-MSG-KALI-FAIL TO PWDRS-FAILED-REASON
103100     END-IF.
103200
103300 3200-VERIFICAR-DENYL-F. EXIT.
103400
103500
103600*     UN PASO DEL BARRIDO DE 3200-: TRAE LA ENTRADA WS-DENYL-IDX
103700*     DEL AREA PLANA POR DESPLAZAMIENTO CALCULADO Y LA COMPARA
103800*     CONTRA LA CLAVE DE LA SOLICITUD EN CURSO.
103900 3210-COMPARAR-ENTRADA-I.
104000
104100*     TRAE LA ENTRADA WS-DENYL-IDX DEL AREA PLANA POR
104200*     DESPLAZAMIENTO CALCULADO (ENTRADAS DE 70 BYTES, BASE 1).
104300     ADD 1 TO WS-DENYL-IDX
104400     COMPUTE WS-DENYL-OFFSET = ((WS-DENYL-IDX - 1) * 70) + 1
104500     MOVE WS-TAB-DENYL-CARGA (WS-DENYL-OFFSET : 70)
104600       TO WS-DENYL-SCRATCH-R
104700
104800*     COMPARACION DIRECTA CONTRA LA CLAVE DE LA SOLICITUD.
104900     IF WS-DENYL-VALOR IS EQUAL PWDRQ-PASSWORD THEN
105000        SET WS-DENYL-HALLADO TO TRUE
105100     END-IF.
105200
105300 3210-COMPARAR-ENTRADA-F. EXIT.
105400
105500
105600*---------------------------------------------------------------
105700*     CIERRE DEL JOB: ESCRIBE LA LINEA RESUMEN, MUESTRA LOS
105800*     TRES TOTALES POR PANTALLA Y CIERRA LOS ARCHIVOS.
105900 9999-FINAL-I.
106000
106100*     LOS TRES TOTALES VIAJAN TANTO A LA LINEA RESUMEN COMO A
106200*     LAS VISTAS EDITADAS PARA EL DISPLAY DE ABAJO.
106300     MOVE WS-READ-CANT TO LR-READ WS-READ-PRINT
106400     MOVE WS-PASS-CANT TO LR-PASS WS-PASS-PRINT
106500     MOVE WS-FAIL-CANT TO LR-FAIL WS-FAIL-PRINT
106600
106700*     LA LINEA RESUMEN ES EL ULTIMO REGISTRO DE PWD-RESULTS.
106800     WRITE REG-PWDRS FROM WS-LINEA-RESUMEN
106900
107000     DISPLAY ' '
107100     DISPLAY '**********************************************'
107200     DISPLAY 'TOTAL LEIDOS  = ' WS-READ-PRINT
107300     DISPLAY 'TOTAL PASS    = ' WS-PASS-PRINT
107400     DISPLAY 'TOTAL FAIL    = ' WS-FAIL-PRINT
107500     DISPLAY '**********************************************'
107600
107700*     CIERRE DE LOS TRES ARCHIVOS. UN ERROR DE CLOSE NO CORTA
107800*     EL JOB A ESTA ALTURA, SOLO DEJA EL RETURN-CODE EN 9999.
107900     CLOSE PWD-REQUESTS
108000     IF FS-PWDRQ IS NOT EQUAL '00' THEN
108100        DISPLAY '* ERROR EN CLOSE PWD-REQUESTS = ' FS-PWDRQ
108200        MOVE 9999 TO RETURN-CODE
108300     END-IF
108400
108500     CLOSE PWD-RESULTS
108600     IF FS-PWDRS IS NOT EQUAL '00' THEN
108700        DISPLAY '* ERROR EN CLOSE PWD-RESULTS = ' FS-PWDRS
108800        MOVE 9999 TO RETURN-CODE
108900     END-IF.
109000
109100*     DENY-LIST SE CIERRA APARTE, DENTRO DE 3000-CARGAR-DENYL-I,
109200*     PORQUE SE ABRE Y SE CIERRA ANTES DE EMPEZAR A LEER LA
109300*     PRIMERA SOLICITUD (NO QUEDA ABIERTA HASTA ACA).
109400
109500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
109600*                 FIN DEL PROGRAMA PROGM45A
109700*-----------------------------------------------------------------
109800* NO HAY MAS PARRAFOS DESPUES DE 9999-FINAL-F. CUALQUIER REGLA
109900* NUEVA QUE EL AREA DE NEGOCIO PIDA ENGANCHAR AL FLUJO PRINCIPAL
110000* (POR EJEMPLO, HABILITAR 3100- O 3200- DESDE 2000-PROCESO-I) SE
110100* AGREGA COMO UN PERFORM MAS EN ESE PARRAFO, RESPETANDO EL ORDEN
110200* DE REGLAS YA DOCUMENTADO MAS ARRIBA, Y SE DEJA CONSTANCIA EN EL
110300* REGISTRO DE CAMBIOS DEL ENCABEZADO.
110400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
110500
110600 9999-FINAL-F. EXIT.
