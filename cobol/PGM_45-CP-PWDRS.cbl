000100*////////////////// (COPY CP-PWDRS) //////////////////////////////
000200************************************************************
000300*    CP-PWDRS                                               *
000400*    LAYOUT VEREDICTO DE VERIFICACION DE CLAVE              *
000500*    LARGO REGISTRO = 132 BYTES                             *
000600*    USADO POR PROGM45A (ESCRITURA DE PWD-RESULTS)          *
000700************************************************************
000800 01  WS-REG-PWDRS.
000900*     POSICION RELATIVA (001:01) 'Y' = CLAVE APROBADA
001000     03  PWDRS-RESULT-FLAG      PIC X(01)    VALUE 'N'.
001100         88  PWDRS-FLAG-APROBADO             VALUE 'Y'.
001200         88  PWDRS-FLAG-RECHAZADO            VALUE 'N'.
001300*     POSICION RELATIVA (002:64) MENSAJE GENERAL DE RESULTADO
001400     03  PWDRS-RESULT-MSG       PIC X(64)    VALUE SPACES.
001500*     POSICION RELATIVA (066:64) MOTIVO DE RECHAZO; ESPACIOS
001600*     SI PWDRS-RESULT-FLAG = 'Y'
001700     03  PWDRS-FAILED-REASON    PIC X(64)    VALUE SPACES.
001800*     POSICION RELATIVA (130:03) RESERVADO USO FUTURO
001900     03  FILLER                 PIC X(03)    VALUE SPACES.
002000*///////////////////////////////////////////////////////////////
