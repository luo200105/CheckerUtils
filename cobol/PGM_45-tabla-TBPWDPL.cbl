000100*////////////////// (COPY TBPWDPL) ///////////////////////////////
000200************************************************************
000300*    TBPWDPL                                                *
000400*    PRESETS DE POLITICA DE CLAVES (TIERS 1 A 6)            *
000500*    CADA TIPO ES UN GRUPO DE CAMPOS CON VALUE, CON SU      *
000600*    PROPIO NOMBRE, AL ESTILO DE LAS DEMAS CONSTANTES DE    *
000700*    ESTE SECTOR (SIN TABLA: 2200-RESOLVER-POLICY-I         *
000800*    REFERENCIA CADA GRUPO POR EVALUATE DEL TIPO PEDIDO).   *
000900*    EL TIPO 65535 ES UN ALIAS EXACTO DEL TIPO 1 (VER       *
001000*    2200-RESOLVER-POLICY-I EN PROGM45A). REVISADO TRAS     *
001100*    AUDITORIA DE ESTILO (VER BITACORA PROGM45A 11/06/2013).*
001200*    LOS CINCO CAMPOS DE CADA TIPO SON LOS MISMOS QUE VIAJAN *
001300*    EXPLICITOS EN CP-PWDRQ (PWDRQ-MIN-LENGTH, PWDRQ-REDIS- *
001400*    CHK, ETC.): CUANDO POLICY-TYPE ES DISTINTO DE CERO SE   *
001500*    PISAN LOS CAMPOS DEL PEDIDO CON EL PRESET DEL TIPO.    *
001600************************************************************
001700 01  WS-TAB-PWDPL.
001800*     TIPO 1: POLITICA MAS EXIGENTE DEL CENTRO (CLAVES DE
001900*     ADMINISTRADOR). LARGO MINIMO 12, CONSULTA DENYL, CORRIDA
002000*     MAXIMA 3, CHEQUEO DE CORRIDA Y DE LARGO HABILITADOS.
002100*     TAMBIEN ES EL DESTINO DEL ALIAS POLICY-TYPE = 65535.
002200     03  WS-PWDPL-TIPO-1.
002300*         LARGO MINIMO ACEPTABLE DE LA CLAVE
002400         05  PL1-MIN-LENGTH     PIC 9(05) VALUE 00012.
002500*         'Y' = CONSULTAR LA LISTA NEGRA EN MEMORIA (3200-)
002600         05  PL1-REDIS-CHK      PIC X(01) VALUE 'Y'.
002700*         LARGO MAXIMO DE CORRIDA DE CARACTERES CONSECUTIVOS
002800         05  PL1-CONT-LENGTH    PIC 9(05) VALUE 00003.
002900*         'Y' = CHEQUEAR CORRIDA DE CONSECUTIVOS (3100-)
003000         05  PL1-CONTNUM-CHK    PIC X(01) VALUE 'Y'.
003100*         'Y' = CHEQUEAR LARGO MINIMO/MAXIMO (2400-)
003200         05  PL1-LENGTH-CHK     PIC X(01) VALUE 'Y'.
003300*         RESERVA DE CRECIMIENTO, MISMO CRITERIO QUE LOS
003400*         DEMAS FILLER DE ESTE SECTOR (VER BITACORA 20/05/2013)
003500         05  FILLER             PIC X(02) VALUE SPACES.
003600*     TIPO 2: POLITICA DE USUARIO INTERNO. LARGO MINIMO 10,
003700*     CONSULTA DENYL, CORRIDA MAXIMA 3, CHEQUEO DE CORRIDA Y
003800*     DE LARGO HABILITADOS. MISMA CORRIDA MAXIMA QUE EL TIPO 1
003900*     PERO CON LARGO MINIMO MAS BAJO.
004000     03  WS-PWDPL-TIPO-2.
004100         05  PL2-MIN-LENGTH     PIC 9(05) VALUE 00010.
004200         05  PL2-REDIS-CHK      PIC X(01) VALUE 'Y'.
004300         05  PL2-CONT-LENGTH    PIC 9(05) VALUE 00003.
004400         05  PL2-CONTNUM-CHK    PIC X(01) VALUE 'Y'.
004500         05  PL2-LENGTH-CHK     PIC X(01) VALUE 'Y'.
004600         05  FILLER             PIC X(02) VALUE SPACES.
004700*     TIPO 3: POLITICA DE USUARIO EXTERNO CON ACCESO SENSIBLE.
004800*     LARGO MINIMO 8, CONSULTA DENYL, CORRIDA MAXIMA 4,
004900*     CHEQUEO DE CORRIDA Y DE LARGO HABILITADOS.
005000     03  WS-PWDPL-TIPO-3.
005100         05  PL3-MIN-LENGTH     PIC 9(05) VALUE 00008.
005200         05  PL3-REDIS-CHK      PIC X(01) VALUE 'Y'.
005300         05  PL3-CONT-LENGTH    PIC 9(05) VALUE 00004.
005400         05  PL3-CONTNUM-CHK    PIC X(01) VALUE 'Y'.
005500         05  PL3-LENGTH-CHK     PIC X(01) VALUE 'Y'.
005600         05  FILLER             PIC X(02) VALUE SPACES.
005700*     TIPO 4: POLITICA DE USUARIO EXTERNO SIN ACCESO SENSIBLE.
005800*     LARGO MINIMO 8, SIN CONSULTA DENYL (PL4-REDIS-CHK = 'N'),
005900*     CORRIDA MAXIMA 5, CHEQUEO DE CORRIDA Y DE LARGO
006000*     HABILITADOS.
006100     03  WS-PWDPL-TIPO-4.
006200         05  PL4-MIN-LENGTH     PIC 9(05) VALUE 00008.
006300         05  PL4-REDIS-CHK      PIC X(01) VALUE 'N'.
006400         05  PL4-CONT-LENGTH    PIC 9(05) VALUE 00005.
006500         05  PL4-CONTNUM-CHK    PIC X(01) VALUE 'Y'.
006600         05  PL4-LENGTH-CHK     PIC X(01) VALUE 'Y'.
006700         05  FILLER             PIC X(02) VALUE SPACES.
006800*     TIPO 5: POLITICA LIVIANA DE AUTOSERVICIO. LARGO MINIMO 6,
006900*     SIN CONSULTA DENYL, CORRIDA MAXIMA 4, CHEQUEO DE CORRIDA
007000*     Y DE LARGO HABILITADOS.
007100     03  WS-PWDPL-TIPO-5.
007200         05  PL5-MIN-LENGTH     PIC 9(05) VALUE 00006.
007300         05  PL5-REDIS-CHK      PIC X(01) VALUE 'N'.
007400         05  PL5-CONT-LENGTH    PIC 9(05) VALUE 00004.
007500         05  PL5-CONTNUM-CHK    PIC X(01) VALUE 'Y'.
007600         05  PL5-LENGTH-CHK     PIC X(01) VALUE 'Y'.
007700         05  FILLER             PIC X(02) VALUE SPACES.
007800*     TIPO 6: POLITICA MINIMA (SOLO CUENTAS DE PRUEBA/DEMO).
007900*     LARGO MINIMO 6, SIN CONSULTA DENYL, CORRIDA MAXIMA 4 PERO
008000*     SIN CHEQUEO DE CORRIDA (PL6-CONTNUM-CHK = 'N'); SOLO SE
008100*     VALIDA EL LARGO.
008200     03  WS-PWDPL-TIPO-6.
008300         05  PL6-MIN-LENGTH     PIC 9(05) VALUE 00006.
008400         05  PL6-REDIS-CHK      PIC X(01) VALUE 'N'.
008500         05  PL6-CONT-LENGTH    PIC 9(05) VALUE 00004.
008600         05  PL6-CONTNUM-CHK    PIC X(01) VALUE 'N'.
008700         05  PL6-LENGTH-CHK     PIC X(01) VALUE 'Y'.
008800         05  FILLER             PIC X(02) VALUE SPACES.
008900*///////////////////////////////////////////////////////////////
