000100*////////////////// (COPY TBPWDMS) ///////////////////////////////
000200************************************************************
000300*    TBPWDMS                                                *
000400*    VOCABULARIO DE MENSAJES / MOTIVOS DE RECHAZO           *
000500*    CADA MOTIVO ES UN CAMPO FIJO CON VALUE, CON SU PROPIO  *
000600*    NOMBRE, AL ESTILO DE LAS DEMAS CONSTANTES DE ESTE      *
000700*    SECTOR (SIN TABLA: EL PROGRAMA REFERENCIA CADA CAMPO   *
000800*    POR NOMBRE, NO POR CODIGO DE BUSQUEDA).                *
000900*    REVISADO TRAS AUDITORIA DE ESTILO (VER BITACORA        *
001000*    PROGM45A 11/06/2013).                                  *
001100*    CADA TEXTO OCUPA 64 POSICIONES, MISMO ANCHO QUE         *
001200*    PWDRS-RESULT-MSG Y PWDRS-FAILED-REASON EN CP-PWDRS,     *
001300*    PARA QUE EL MOVE SEA DIRECTO, SIN TRUNCAR NI RELLENAR.  *
001400************************************************************
001500 01  WS-TAB-PWDMS.
001600*     VEREDICTO DE APROBACION. SE USA EN 2000-PROCESO-I CUANDO
001700*     NO HAY CHEQUEO DE LARGO HABILITADO Y EN 2400-VERIFICAR-
001800*     LARGO-I CUANDO LA CLAVE ENTRA DENTRO DEL RANGO PEDIDO.
001900     03  WS-MSG-OK                  PIC X(64) VALUE
002000         'LA CLAVE CUMPLE TODAS LAS REGLAS HABILITADAS'.
002100*     CLAVE NULA, TODO BLANCOS O IGUAL AL LITERAL 'null'.
002200*     USADO POR 2300-VERIFICAR-BLANCO-I (PRIMER CHEQUEO DEL
002300*     FLUJO, ANTES DE CUALQUIER OTRA REGLA).
002400     03  WS-MSG-EMPTY               PIC X(64) VALUE
002500         'LA CLAVE ES NULA, VACIA O EL LITERAL NULL'.
002600*     RESERVADO PARA UNA FUTURA VALIDACION DE ENCABEZADO DE
002700*     SOLICITUD (POLICY-TYPE FUERA DE RANGO, REGISTRO TRUNCO).
002800*     HOY NINGUN PARRAFO LO MUEVE; QUEDA DADO DE ALTA PARA NO
002900*     TENER QUE TOCAR ESTE COPY DE NUEVO CUANDO SE HABILITE.
003000     03  WS-MSG-BAD-REQUEST         PIC X(64) VALUE
003100         'SOLICITUD DE VERIFICACION MAL FORMADA'.
003200*     RESERVADO PARA LA REGLA DE PATRON (REGEX) DE LA FUENTE
003300*     DE ORIGEN. NO HAY PARRAFO COBOL EQUIVALENTE TODAVIA;
003400*     EL NOMBRE SE MANTIENE PARA CONSERVAR EL MISMO VOCABULARIO
003500*     DE MOTIVOS QUE EL RESTO DEL SISTEMA.
003600     03  WS-MSG-REGEX-FAIL          PIC X(64) VALUE
003700         'LA CLAVE NO CUMPLE EL PATRON REQUERIDO'.
003800*     LA CLAVE APARECE EN LA LISTA NEGRA CARGADA EN MEMORIA.
003900*     USADO POR 3200-VERIFICAR-DENYL-I (REGLA DISPONIBLE, VER
004000*     BANNER DE PROGM45A: NO SE INVOCA DESDE EL FLUJO PRINCIPAL).
004100     03  WS-MSG-KALI-FAIL           PIC X(64) VALUE
004200         'LA CLAVE FIGURA EN LA LISTA NEGRA DE CLAVES'.
004300*     ERROR TECNICO AL CONSULTAR LA LISTA NEGRA (EX "REDIS").
004400*     RESERVADO: EN ESTA VERSION LA CONSULTA ES CONTRA EL AREA
004500*     EN MEMORIA CARGADA AL INICIO, SIN PUNTO DE FALLA APARTE
004600*     DEL PROPIO ARCHIVO DENY-LIST (YA CUBIERTO EN 3000-).
004700     03  WS-MSG-REDIS-ERROR         PIC X(64) VALUE
004800         'ERROR AL CONSULTAR LA LISTA NEGRA DE CLAVES'.
004900*     CORRIDA DE CARACTERES CONSECUTIVOS POR ENCIMA DEL LARGO
005000*     MAXIMO PERMITIDO. USADO POR 3110-EVALUAR-POSICION-I
005100*     (REGLA DISPONIBLE, TAMPOCO ENGANCHADA AL FLUJO PRINCIPAL).
005200     03  WS-MSG-CONTINUES-FAIL      PIC X(64) VALUE
005300         'LA CLAVE TIENE UNA CORRIDA DE CARACTERES SEGUIDOS'.
005400*     RESERVADO PARA LA REGLA DE CARACTER REPETIDO EN EXCESO
005500*     DE LA FUENTE DE ORIGEN. SIN PARRAFO COBOL PROPIO; SE
005600*     MANTIENE EL NOMBRE POR LAS MISMAS RAZONES QUE REGEX-FAIL.
005700     03  WS-MSG-REPEAT-FAIL         PIC X(64) VALUE
005800         'LA CLAVE REPITE EL MISMO CARACTER EN EXCESO'.
005900*     RESERVADO PARA LA REGLA DE PATRON LINEAL DE TECLADO
006000*     (QWERTY/12345) DE LA FUENTE DE ORIGEN. SIN PARRAFO COBOL
006100*     PROPIO POR AHORA.
006200     03  WS-MSG-LINEAR-FAIL         PIC X(64) VALUE
006300         'LA CLAVE SIGUE UN PATRON LINEAL DE TECLADO'.
006400*     RESERVADO PARA LA REGLA DE LISTA DE CLAVES NO ACEPTABLES
006500*     (DISTINTA DE LA LISTA NEGRA DE KALI) DE LA FUENTE DE
006600*     ORIGEN. SIN PARRAFO COBOL PROPIO POR AHORA.
006700     03  WS-MSG-UNACCEPTABLE-FAIL   PIC X(64) VALUE
006800         'LA CLAVE ESTA EN LA LISTA DE NO ACEPTABLES'.
006900*     LARGO FUERA DEL RANGO MINIMO/MAXIMO EFECTIVO. USADO POR
007000*     2400-VERIFICAR-LARGO-I, EL UNICO CHEQUEO DE LARGO QUE
007100*     CORRE DESDE EL FLUJO PRINCIPAL ADEMAS DEL DE CLAVE VACIA.
007200     03  WS-MSG-LENGTH-FAIL         PIC X(64) VALUE
007300         'LA CLAVE NO CUMPLE EL LARGO MINIMO O MAXIMO'.
007400*     MOTIVO GENERICO DE ERROR INTERNO, RESERVADO PARA CUANDO
007500*     ALGUN PARRAFO FUTURO NECESITE RECHAZAR SIN UN MOTIVO DE
007600*     NEGOCIO PUNTUAL (P.EJ. UN ERROR DE E/S NO PREVISTO HOY).
007700     03  WS-MSG-SYSTEM-ERROR        PIC X(64) VALUE
007800         'ERROR INTERNO AL VERIFICAR LA CLAVE'.
007900*     RESERVA PARA CRECIMIENTO, MISMO CRITERIO QUE EL FILLER DE
008000*     CP-PWDRQ/CP-PWDRS/CP-DENYL (VER BITACORA 20/05/2013).
008100     03  FILLER                     PIC X(48) VALUE SPACES.
008200*///////////////////////////////////////////////////////////////
